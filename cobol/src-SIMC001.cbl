000100      CBL OPT(2)
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.   SIMC001.
000130       AUTHOR.       ALAIMO.
000140       INSTALLATION. MI2457-PSPS.
000150       DATE-WRITTEN. 03/11/91.
000160       DATE-COMPILED.
000170       SECURITY.     INTERNAL USE ONLY - EDP DEPARTMENT.
000180      *-----------------------------------------------------------
000190      * SIMC001
000200      * **++ motore di calcolo della similarita' fra due testi
000210      * **++ (originale e sospetto) gia' caricati in memoria da
000220      * **++ SIMF001. Applica in sequenza tre algoritmi
000230      * **++ indipendenti - coseno su vettori di frequenza,
000240      * **++ rapporto di distanza di Levenshtein, rapporto LCS -
000250      * **++ e li combina in un unico punteggio pesato, secondo
000260      * **++ le regole del controllo antiplagio adottate dal
000270      * **++ reparto pubblicazioni universitarie.
000280      * **++ espone anche una funzione secondaria di rilevazione
000290      * **++ lingua (cinese/inglese/misto), non usata sul percorso
000300      * **++ principale ma richiesta dal contratto del modulo.
000310      *-----------------------------------------------------------
000320      * CHANGE LOG
000330      *-----------------------------------------------------------
000340      * 03/11/91 ALA  CR91-0143 PRIMA STESURA - SOLO COSENO SU
000350      *               PAROLE CHIAVE FISSE (VERSIONE PILOTA)
000360      * 07/22/91 ALA  CR91-0210 AGGIUNTA MODALITA' RAPPORTO LCS
000370      *               PER IL CONTROLLO DUPLICATI RECLAMI
000380      * 05/14/93 ALA  CR93-0092 GENERALIZZATO A TESTO LIBERO FINO
000390      *               A 32.000 CARATTERI (ERA RECORD FISSO)
000400      * 11/02/94 MNT  CR94-0155 SOSTITUITA FUNCTION SQRT (NON
000410      *               DISPONIBILE SUL COMPILATORE DI PRODUZIONE)
000420      *               CON RADICE DI NEWTON A ITERAZIONE FISSA
000430      * 03/30/95 MNT  CR95-0061 TABELLE PAROLE-FREQUENZA RIVISTE
000440      *               CON SEARCH INDICIZZATA (ERA SCANSIONE
000450      *               LINEARE MANUALE)
000460      * 08/11/96 MNT  CR96-0074 AGGIUNTA FUNZIONE SEPARATA DI
000470      *               RILEVAZIONE LINGUA (VEDERE SIMMCP) - NON SUL
000480      *               PERCORSO PRINCIPALE DI CALCOLO SIMILARITA'
000490      * 12/04/98 TDF  Y98-0031 VERIFICA Y2K - NESSUN CAMPO DATA
000500      *               IN QUESTO PROGRAMMA, NESSUNA MODIFICA
000510      * 02/17/99 TDF  Y99-0009 CHIUSURA VERIFICA Y2K DIPARTIM.
000520      *               FIRMATO OK SENZA MODIFICHE
000530      * 09/19/06 RSP  CR06-0088 DOCUMENTATA LA SOSTITUZIONE DEGLI
000540      *               IDEOGRAMMI CJK CON LA CLASSE DI BYTE ALTI
000550      *               X'81'-X'FE' (VEDERE DESIGN NOTES)
000560      *-----------------------------------------------------------
000570       ENVIRONMENT DIVISION.
000580      *
000590       CONFIGURATION SECTION.
000600       SOURCE-COMPUTER.    IBM-370.
000610       OBJECT-COMPUTER.    IBM-370.
000620       SPECIAL-NAMES.
000630           CLASS SIM-ALPHA-CLASS  IS 'A' THRU 'Z' 'a' THRU 'z'
000640           CLASS SIM-CJK-CLASS    IS X'81' THRU X'FE'.
000650      *
000660       INPUT-OUTPUT SECTION.
000670       FILE-CONTROL.
000680      *
000690       DATA DIVISION.
000700       FILE SECTION.
000710      *
000720       WORKING-STORAGE SECTION.
000730      *
000740       01  WK-LITERALS.
000750           03  PGM-NAME                 PIC X(8) VALUE 'SIMC001'.
000760           03  CC-DP-ENGINE             PIC X(8) VALUE 'SIMC002'.
000770           03  WK-UPPER-ALPHA           PIC X(26)
000780                            VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000790           03  WK-LOWER-ALPHA           PIC X(26)
000800                            VALUE 'abcdefghijklmnopqrstuvwxyz'.
000810           03  WK-TAB-CHAR              PIC X(1) VALUE X'09'.
000820           03  WK-CR-CHAR               PIC X(1) VALUE X'0D'.
000830           03  WK-LF-CHAR               PIC X(1) VALUE X'0A'.
000840           03  FILLER                   PIC X(4).
000850      *
000860       01  WK-COUNTERS.
000870           03  WK-TOKEN-START            PIC 9(5) COMP.
000880           03  WK-TOKEN-LEN              PIC 9(5) COMP.
000890           03  WK-SQRT-ITER              PIC 9(2) COMP.
000900           03  WK-CJK-COUNT              PIC 9(5) COMP.
000910           03  WK-ALPHA-COUNT            PIC 9(5) COMP.
000920           03  FILLER                    PIC X(4).
000930      *
000940      * indice di scansione byte-per-byte: a se stante, usato dai
000950      * PERFORM VARYING di tutte le fasi (pulizia, tokenizzazione,
000960      * conteggio CJK/alfa) su entrambi i documenti
000970       77  WK-SRC-IDX                    PIC 9(5) COMP.
000980      *
000990       01  WK-SWITCHES.
001000           03  WK-LAST-EMIT-SWITCH       PIC X(1) VALUE 'N'.
001010               88  LAST-EMIT-WAS-SPACE           VALUE 'Y'.
001020               88  LAST-EMIT-WAS-TEXT            VALUE 'N'.
001030           03  FILLER                    PIC X(4).
001040      *
001050      * area di lavoro per la classificazione carattere-per-
001060      * carattere; la vista a tabella di byte (sotto) evita la
001070      * modificazione di riferimento sul confronto/copia in
001080      * ciascuna posizione durante la scansione dei 32.000 byte.
001090       01  WK-SCRATCH-AREA.
001100           03  WK-SCRATCH-TEXT           PIC X(32000).
001110           03  WK-TOKEN                  PIC X(60).
001120           03  FILLER                    PIC X(4).
001130      *
001140       01  WK-SCRATCH-ALT REDEFINES WK-SCRATCH-AREA.
001150           03  WK-SCRATCH-BYTE           PIC X(1)
001160                                         OCCURS 32000 TIMES.
001170           03  FILLER                    PIC X(64).
001180      *
001190       01  WK-COSINE-WORK.
001200           03  WK-DOT-PRODUCT            PIC 9(10) COMP-3.
001210           03  WK-NORM1-SQ               PIC 9(10) COMP-3.
001220           03  WK-NORM2-SQ               PIC 9(10) COMP-3.
001230           03  WK-NORM1                  PIC 9(5)V9(4) COMP-3.
001240           03  WK-NORM2                  PIC 9(5)V9(4) COMP-3.
001250           03  WK-COSINE                 PIC 9V9(4) COMP-3.
001260           03  WK-EDIT-SIMILARITY        PIC 9V9(4) COMP-3.
001270           03  WK-CHAR-SIMILARITY        PIC 9V9(4) COMP-3.
001280           03  FILLER                    PIC X(4).
001290      *
001300      * radice quadrata per approssimazioni successive di Newton;
001310      * niente FUNCTION SQRT sul compilatore di produzione, da qui
001320      * l'iterazione fissa (12 cicli, ampiamente sufficiente per
001330      * la precisione a 4 decimali richiesta dal coseno).
001340       01  WK-SQRT-WORK.
001350           03  WK-SQRT-RADICAND          PIC 9(10) COMP-3.
001360           03  WK-SQRT-ROOT              PIC 9(5)V9(4) COMP-3.
001370           03  FILLER                    PIC X(4).
001380      *
001390       LOCAL-STORAGE SECTION.
001400       01  LS-UNUSED-AREA.
001410           03  FILLER                    PIC X(4).
001420      *
001430       LINKAGE SECTION.
001440       COPY SIMMCP.
001450       COPY SIMMIO.
001460      *
001470      * viste a tabella di byte sui buffer testo originale/
001480      * sospetto, usate dalla classificazione dei caratteri e
001490      * dalla rilevazione lingua invece della modificazione di
001500      * riferimento.
001510       03  SIM-ORIGINAL-DOC-ALT REDEFINES SIM-ORIGINAL-DOC.
001520           05  ORIG-TEXT-BYTE            PIC X(1)
001530                                         OCCURS 32000 TIMES.
001540           05  FILLER                    PIC 9(5) COMP.
001550           05  FILLER                    PIC 9(5) COMP.
001560       03  SIM-SUSPECT-DOC-ALT REDEFINES SIM-SUSPECT-DOC.
001570           05  SUSP-TEXT-BYTE            PIC X(1)
001580                                         OCCURS 32000 TIMES.
001590           05  FILLER                    PIC 9(5) COMP.
001600           05  FILLER                    PIC 9(5) COMP.
001610      *
001620       COPY SIMMCFMT REPLACING ==:X:== BY ==ORIG==.
001630       COPY SIMMCFMT REPLACING ==:X:== BY ==SUSP==.
001640       COPY SIMC002I REPLACING ==:X:== BY ==C==.
001650       COPY SIMC002O REPLACING ==:X:== BY ==C==.
001660       COPY SIMMCR.
001670      *
001680       PROCEDURE DIVISION USING SIM-CONTROL-PARMS
001690                                 SIM-DOCUMENT-IO
001700                                 MR.
001710      *
001720       MAIN-CONTROL.
001730           MOVE ZERO                          TO MR-RESULT

001740           EVALUATE TRUE
001750              WHEN FC-FULL-COMPUTE
001760                 PERFORM CALCULATE-COMPREHENSIVE-SIMILARITY
001770              WHEN FC-DETECT-LANGUAGE
001780                 PERFORM DETECT-LANGUAGE-STANDALONE
001790              WHEN OTHER
001800                 PERFORM RAISE-CALL-ERROR
001810           END-EVALUATE.

001820           GOBACK.
001830      *
001840       CALCULATE-COMPREHENSIVE-SIMILARITY.
001850           PERFORM PREPROCESS-ORIGINAL-TEXT
001860           PERFORM PREPROCESS-SUSPECT-TEXT
001870           PERFORM COMPUTE-COSINE-SIMILARITY
001880           PERFORM COMPUTE-EDIT-DISTANCE-SIMILARITY

001890           IF MR-RESULT EQUAL ZERO
001900              PERFORM COMPUTE-CHARACTER-SIMILARITY
001910           END-IF

001920           IF MR-RESULT EQUAL ZERO
001930              PERFORM COMBINE-COMPONENT-SCORES
001940           END-IF.
001950      *
001960       PREPROCESS-ORIGINAL-TEXT.
001970           MOVE ZERO                          TO ORIG-CLEAN-LENGTH
001980           SET LAST-EMIT-WAS-TEXT             TO TRUE

001990           IF ORIG-TEXT-LENGTH GREATER THAN ZERO
002000              PERFORM CLASSIFY-ORIG-BYTE
002010                 THRU CLASSIFY-ORIG-BYTE-EXIT
002020                 VARYING WK-SRC-IDX FROM 1 BY 1
002030                 UNTIL WK-SRC-IDX GREATER THAN ORIG-TEXT-LENGTH

002040              INSPECT WK-SCRATCH-TEXT (1:ORIG-TEXT-LENGTH)
002050                 CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA

002060              PERFORM COLLAPSE-ORIG-WHITESPACE
002070                 THRU COLLAPSE-ORIG-WHITESPACE-EXIT
002080                 VARYING WK-SRC-IDX FROM 1 BY 1
002090                 UNTIL WK-SRC-IDX GREATER THAN ORIG-TEXT-LENGTH

002100              PERFORM TRIM-ORIG-TRAILING-SPACE
002110           END-IF.
002120      *
002130       CLASSIFY-ORIG-BYTE.
002140           IF ORIG-TEXT-BYTE (WK-SRC-IDX) IS SIM-ALPHA-CLASS
002150              OR ORIG-TEXT-BYTE (WK-SRC-IDX) IS SIM-CJK-CLASS
002160              OR (ORIG-TEXT-BYTE (WK-SRC-IDX) NOT LESS THAN '0'
002170                 AND ORIG-TEXT-BYTE (WK-SRC-IDX) NOT GREATER
002180                                                        THAN '9')
002190              OR ORIG-TEXT-BYTE (WK-SRC-IDX) EQUAL SPACE
002200              OR ORIG-TEXT-BYTE (WK-SRC-IDX) EQUAL WK-TAB-CHAR
002210              OR ORIG-TEXT-BYTE (WK-SRC-IDX) EQUAL WK-CR-CHAR
002220              OR ORIG-TEXT-BYTE (WK-SRC-IDX) EQUAL WK-LF-CHAR
002230                 MOVE ORIG-TEXT-BYTE (WK-SRC-IDX)
002240                                   TO WK-SCRATCH-BYTE (WK-SRC-IDX)
002250           ELSE
002260                 MOVE SPACE           TO WK-SCRATCH-BYTE (WK-SRC-IDX)
002270           END-IF.
002280      *
002290       CLASSIFY-ORIG-BYTE-EXIT.
002300           EXIT.
002310      *
002320       COLLAPSE-ORIG-WHITESPACE.
002330           IF WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL SPACE
002340              OR WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL WK-TAB-CHAR
002350              OR WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL WK-CR-CHAR
002360              OR WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL WK-LF-CHAR
002370              IF ORIG-CLEAN-LENGTH GREATER THAN ZERO
002380                 AND LAST-EMIT-WAS-TEXT
002390                 ADD 1                       TO ORIG-CLEAN-LENGTH
002400                 MOVE SPACE TO
002410                    ORIG-CLEAN-CONTENT (ORIG-CLEAN-LENGTH:1)
002420                 SET LAST-EMIT-WAS-SPACE      TO TRUE
002430              END-IF
002440           ELSE
002450              ADD 1                          TO ORIG-CLEAN-LENGTH
002460              MOVE WK-SCRATCH-BYTE (WK-SRC-IDX) TO
002470                 ORIG-CLEAN-CONTENT (ORIG-CLEAN-LENGTH:1)
002480              SET LAST-EMIT-WAS-TEXT          TO TRUE
002490           END-IF.
002500      *
002510       COLLAPSE-ORIG-WHITESPACE-EXIT.
002520           EXIT.
002530      *
002540       TRIM-ORIG-TRAILING-SPACE.
002550           IF ORIG-CLEAN-LENGTH GREATER THAN ZERO
002560              AND ORIG-CLEAN-CONTENT (ORIG-CLEAN-LENGTH:1)
002570                                                  EQUAL SPACE
002580              SUBTRACT 1                     FROM ORIG-CLEAN-LENGTH
002590           END-IF.
002600      *
002610       PREPROCESS-SUSPECT-TEXT.
002620           MOVE ZERO                          TO SUSP-CLEAN-LENGTH
002630           SET LAST-EMIT-WAS-TEXT             TO TRUE

002640           IF SUSP-TEXT-LENGTH GREATER THAN ZERO
002650              PERFORM CLASSIFY-SUSP-BYTE
002660                 THRU CLASSIFY-SUSP-BYTE-EXIT
002670                 VARYING WK-SRC-IDX FROM 1 BY 1
002680                 UNTIL WK-SRC-IDX GREATER THAN SUSP-TEXT-LENGTH

002690              INSPECT WK-SCRATCH-TEXT (1:SUSP-TEXT-LENGTH)
002700                 CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA

002710              PERFORM COLLAPSE-SUSP-WHITESPACE
002720                 THRU COLLAPSE-SUSP-WHITESPACE-EXIT
002730                 VARYING WK-SRC-IDX FROM 1 BY 1
002740                 UNTIL WK-SRC-IDX GREATER THAN SUSP-TEXT-LENGTH

002750              PERFORM TRIM-SUSP-TRAILING-SPACE
002760           END-IF.
002770      *
002780       CLASSIFY-SUSP-BYTE.
002790           IF SUSP-TEXT-BYTE (WK-SRC-IDX) IS SIM-ALPHA-CLASS
002800              OR SUSP-TEXT-BYTE (WK-SRC-IDX) IS SIM-CJK-CLASS
002810              OR (SUSP-TEXT-BYTE (WK-SRC-IDX) NOT LESS THAN '0'
002820                 AND SUSP-TEXT-BYTE (WK-SRC-IDX) NOT GREATER
002830                                                        THAN '9')
002840              OR SUSP-TEXT-BYTE (WK-SRC-IDX) EQUAL SPACE
002850              OR SUSP-TEXT-BYTE (WK-SRC-IDX) EQUAL WK-TAB-CHAR
002860              OR SUSP-TEXT-BYTE (WK-SRC-IDX) EQUAL WK-CR-CHAR
002870              OR SUSP-TEXT-BYTE (WK-SRC-IDX) EQUAL WK-LF-CHAR
002880                 MOVE SUSP-TEXT-BYTE (WK-SRC-IDX)
002890                                   TO WK-SCRATCH-BYTE (WK-SRC-IDX)
002900           ELSE
002910                 MOVE SPACE           TO WK-SCRATCH-BYTE (WK-SRC-IDX)
002920           END-IF.
002930      *
002940       CLASSIFY-SUSP-BYTE-EXIT.
002950           EXIT.
002960      *
002970       COLLAPSE-SUSP-WHITESPACE.
002980           IF WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL SPACE
002990              OR WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL WK-TAB-CHAR
003000              OR WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL WK-CR-CHAR
003010              OR WK-SCRATCH-BYTE (WK-SRC-IDX) EQUAL WK-LF-CHAR
003020              IF SUSP-CLEAN-LENGTH GREATER THAN ZERO
003030                 AND LAST-EMIT-WAS-TEXT
003040                 ADD 1                       TO SUSP-CLEAN-LENGTH
003050                 MOVE SPACE TO
003060                    SUSP-CLEAN-CONTENT (SUSP-CLEAN-LENGTH:1)
003070                 SET LAST-EMIT-WAS-SPACE      TO TRUE
003080              END-IF
003090           ELSE
003100              ADD 1                          TO SUSP-CLEAN-LENGTH
003110              MOVE WK-SCRATCH-BYTE (WK-SRC-IDX) TO
003120                 SUSP-CLEAN-CONTENT (SUSP-CLEAN-LENGTH:1)
003130              SET LAST-EMIT-WAS-TEXT          TO TRUE
003140           END-IF.
003150      *
003160       COLLAPSE-SUSP-WHITESPACE-EXIT.
003170           EXIT.
003180      *
003190       TRIM-SUSP-TRAILING-SPACE.
003200           IF SUSP-CLEAN-LENGTH GREATER THAN ZERO
003210              AND SUSP-CLEAN-CONTENT (SUSP-CLEAN-LENGTH:1)
003220                                                  EQUAL SPACE
003230              SUBTRACT 1                     FROM SUSP-CLEAN-LENGTH
003240           END-IF.
003250      *
003260       COMPUTE-COSINE-SIMILARITY.
003270           MOVE ZERO                          TO ORIG-WV-TOT
003280           MOVE ZERO                          TO SUSP-WV-TOT
003290           MOVE ZERO                          TO WK-DOT-PRODUCT
003300           MOVE ZERO                          TO WK-NORM1-SQ
003310           MOVE ZERO                          TO WK-NORM2-SQ

003320           PERFORM BUILD-ORIG-WORD-VECTOR
003330           PERFORM BUILD-SUSP-WORD-VECTOR

003340           IF ORIG-WV-TOT GREATER THAN ZERO
003350              PERFORM ACCUMULATE-DOT-AND-NORM1
003360                 THRU ACCUMULATE-DOT-AND-NORM1-EXIT
003370                 VARYING ORIG-WV-IDX FROM 1 BY 1
003380                 UNTIL ORIG-WV-IDX GREATER THAN ORIG-WV-TOT
003390           END-IF

003400           IF SUSP-WV-TOT GREATER THAN ZERO
003410              PERFORM ACCUMULATE-NORM2
003420                 THRU ACCUMULATE-NORM2-EXIT
003430                 VARYING SUSP-WV-IDX FROM 1 BY 1
003440                 UNTIL SUSP-WV-IDX GREATER THAN SUSP-WV-TOT
003450           END-IF

003460           IF WK-NORM1-SQ EQUAL ZERO OR WK-NORM2-SQ EQUAL ZERO
003470              MOVE ZERO                       TO WK-COSINE
003480           ELSE
003490              MOVE WK-NORM1-SQ                TO WK-SQRT-RADICAND
003500              PERFORM COMPUTE-SQUARE-ROOT
003510              MOVE WK-SQRT-ROOT               TO WK-NORM1
003520              MOVE WK-NORM2-SQ                TO WK-SQRT-RADICAND
003530              PERFORM COMPUTE-SQUARE-ROOT
003540              MOVE WK-SQRT-ROOT               TO WK-NORM2
003550              COMPUTE WK-COSINE ROUNDED =
003560                 WK-DOT-PRODUCT / (WK-NORM1 * WK-NORM2)
003570           END-IF.
003580      *
003590       BUILD-ORIG-WORD-VECTOR.
003600           MOVE 1                              TO WK-TOKEN-START

003610           IF ORIG-CLEAN-LENGTH GREATER THAN ZERO
003620              PERFORM SCAN-ORIG-TOKENS
003630                 THRU SCAN-ORIG-TOKENS-EXIT
003640                 VARYING WK-SRC-IDX FROM 1 BY 1
003650                 UNTIL WK-SRC-IDX GREATER THAN ORIG-CLEAN-LENGTH
003660                                                            + 1
003670           END-IF.
003680      *
003690       SCAN-ORIG-TOKENS.
003700           IF WK-SRC-IDX GREATER THAN ORIG-CLEAN-LENGTH
003710              OR ORIG-CLEAN-CONTENT (WK-SRC-IDX:1) EQUAL SPACE
003720              IF WK-SRC-IDX GREATER THAN WK-TOKEN-START
003730                 COMPUTE WK-TOKEN-LEN =
003740                    WK-SRC-IDX - WK-TOKEN-START
003750                 IF WK-TOKEN-LEN GREATER THAN 60
003760                    MOVE 60                    TO WK-TOKEN-LEN
003770                 END-IF
003780                 MOVE SPACES                   TO WK-TOKEN
003790                 MOVE ORIG-CLEAN-CONTENT
003800                          (WK-TOKEN-START:WK-TOKEN-LEN)
003810                                                TO WK-TOKEN
003820                                             (1:WK-TOKEN-LEN)
003830                 PERFORM ADD-OR-INCREMENT-ORIG-WORD
003840              END-IF
003850              COMPUTE WK-TOKEN-START = WK-SRC-IDX + 1
003860           END-IF.
003870      *
003880       SCAN-ORIG-TOKENS-EXIT.
003890           EXIT.
003900      *
003910       ADD-OR-INCREMENT-ORIG-WORD.
003920           IF ORIG-WV-TOT GREATER THAN ZERO
003930              SET ORIG-WV-IDX                  TO 1
003940              SEARCH ORIG-WV-EL VARYING ORIG-WV-IDX
003950                 AT END PERFORM APPEND-NEW-ORIG-WORD
003960                 WHEN ORIG-WV-WORD (ORIG-WV-IDX) EQUAL WK-TOKEN
003970                    ADD 1 TO ORIG-WV-FREQ (ORIG-WV-IDX)
003980              END-SEARCH
003990           ELSE
004000              PERFORM APPEND-NEW-ORIG-WORD
004010           END-IF.
004020      *
004030       APPEND-NEW-ORIG-WORD.
004040           IF ORIG-WV-TOT LESS THAN 500
004050              ADD 1                            TO ORIG-WV-TOT
004060              MOVE WK-TOKEN         TO ORIG-WV-WORD (ORIG-WV-TOT)
004070              MOVE 1                TO ORIG-WV-FREQ (ORIG-WV-TOT)
004080           END-IF.
004090      *
004100       BUILD-SUSP-WORD-VECTOR.
004110           MOVE 1                              TO WK-TOKEN-START

004120           IF SUSP-CLEAN-LENGTH GREATER THAN ZERO
004130              PERFORM SCAN-SUSP-TOKENS
004140                 THRU SCAN-SUSP-TOKENS-EXIT
004150                 VARYING WK-SRC-IDX FROM 1 BY 1
004160                 UNTIL WK-SRC-IDX GREATER THAN SUSP-CLEAN-LENGTH
004170                                                            + 1
004180           END-IF.
004190      *
004200       SCAN-SUSP-TOKENS.
004210           IF WK-SRC-IDX GREATER THAN SUSP-CLEAN-LENGTH
004220              OR SUSP-CLEAN-CONTENT (WK-SRC-IDX:1) EQUAL SPACE
004230              IF WK-SRC-IDX GREATER THAN WK-TOKEN-START
004240                 COMPUTE WK-TOKEN-LEN =
004250                    WK-SRC-IDX - WK-TOKEN-START
004260                 IF WK-TOKEN-LEN GREATER THAN 60
004270                    MOVE 60                    TO WK-TOKEN-LEN
004280                 END-IF
004290                 MOVE SPACES                   TO WK-TOKEN
004300                 MOVE SUSP-CLEAN-CONTENT
004310                          (WK-TOKEN-START:WK-TOKEN-LEN)
004320                                                TO WK-TOKEN
004330                                             (1:WK-TOKEN-LEN)
004340                 PERFORM ADD-OR-INCREMENT-SUSP-WORD
004350              END-IF
004360              COMPUTE WK-TOKEN-START = WK-SRC-IDX + 1
004370           END-IF.
004380      *
004390       SCAN-SUSP-TOKENS-EXIT.
004400           EXIT.
004410      *
004420       ADD-OR-INCREMENT-SUSP-WORD.
004430           IF SUSP-WV-TOT GREATER THAN ZERO
004440              SET SUSP-WV-IDX                  TO 1
004450              SEARCH SUSP-WV-EL VARYING SUSP-WV-IDX
004460                 AT END PERFORM APPEND-NEW-SUSP-WORD
004470                 WHEN SUSP-WV-WORD (SUSP-WV-IDX) EQUAL WK-TOKEN
004480                    ADD 1 TO SUSP-WV-FREQ (SUSP-WV-IDX)
004490              END-SEARCH
004500           ELSE
004510              PERFORM APPEND-NEW-SUSP-WORD
004520           END-IF.
004530      *
004540       APPEND-NEW-SUSP-WORD.
004550           IF SUSP-WV-TOT LESS THAN 500
004560              ADD 1                            TO SUSP-WV-TOT
004570              MOVE WK-TOKEN         TO SUSP-WV-WORD (SUSP-WV-TOT)
004580              MOVE 1                TO SUSP-WV-FREQ (SUSP-WV-TOT)
004590           END-IF.
004600      *
004610       ACCUMULATE-DOT-AND-NORM1.
004620           COMPUTE WK-NORM1-SQ = WK-NORM1-SQ +
004630              (ORIG-WV-FREQ (ORIG-WV-IDX) *
004640                              ORIG-WV-FREQ (ORIG-WV-IDX))

004650           SET SUSP-WV-IDX                     TO 1
004660           IF SUSP-WV-TOT GREATER THAN ZERO
004670              SEARCH SUSP-WV-EL VARYING SUSP-WV-IDX
004680                 AT END CONTINUE
004690                 WHEN SUSP-WV-WORD (SUSP-WV-IDX) EQUAL
004700                                      ORIG-WV-WORD (ORIG-WV-IDX)
004710                    COMPUTE WK-DOT-PRODUCT = WK-DOT-PRODUCT +
004720                       (ORIG-WV-FREQ (ORIG-WV-IDX) *
004730                                   SUSP-WV-FREQ (SUSP-WV-IDX))
004740              END-SEARCH
004750           END-IF.
004760      *
004770       ACCUMULATE-DOT-AND-NORM1-EXIT.
004780           EXIT.
004790      *
004800       ACCUMULATE-NORM2.
004810           COMPUTE WK-NORM2-SQ = WK-NORM2-SQ +
004820              (SUSP-WV-FREQ (SUSP-WV-IDX) *
004830                              SUSP-WV-FREQ (SUSP-WV-IDX)).
004840      *
004850       ACCUMULATE-NORM2-EXIT.
004860           EXIT.
004870      *
004880       COMPUTE-SQUARE-ROOT.
004890           IF WK-SQRT-RADICAND EQUAL ZERO
004900              MOVE ZERO                       TO WK-SQRT-ROOT
004910           ELSE
004920              COMPUTE WK-SQRT-ROOT = WK-SQRT-RADICAND / 2 + 1
004930              PERFORM REFINE-SQUARE-ROOT
004940                 THRU REFINE-SQUARE-ROOT-EXIT
004950                 VARYING WK-SQRT-ITER FROM 1 BY 1
004960                 UNTIL WK-SQRT-ITER GREATER THAN 12
004970           END-IF.
004980      *
004990       REFINE-SQUARE-ROOT.
005000           COMPUTE WK-SQRT-ROOT ROUNDED =
005010              (WK-SQRT-ROOT + WK-SQRT-RADICAND / WK-SQRT-ROOT)
005020                                                          / 2.
005030      *
005040       REFINE-SQUARE-ROOT-EXIT.
005050           EXIT.
005060      *
005070       COMPUTE-EDIT-DISTANCE-SIMILARITY.
005080           SET DP-C-MODE-EDIT                 TO TRUE
005090           MOVE ORIG-CLEAN-LENGTH              TO DP-C-LEN-1
005100           MOVE ORIG-CLEAN-CONTENT             TO DP-C-DATA-1
005110           MOVE SUSP-CLEAN-LENGTH              TO DP-C-LEN-2
005120           MOVE SUSP-CLEAN-CONTENT             TO DP-C-DATA-2

005130           CALL CC-DP-ENGINE USING DP-C-IN DP-C-OUT MR
005140                    ON EXCEPTION PERFORM RAISE-CALL-ERROR
005150                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
005160           END-CALL

005170           IF MR-RESULT EQUAL ZERO
005180              MOVE DP-C-RATIO             TO WK-EDIT-SIMILARITY
005190           END-IF.
005200      *
005210       COMPUTE-CHARACTER-SIMILARITY.
005220           SET DP-C-MODE-LCS                  TO TRUE
005230           MOVE ORIG-CLEAN-LENGTH              TO DP-C-LEN-1
005240           MOVE ORIG-CLEAN-CONTENT             TO DP-C-DATA-1
005250           MOVE SUSP-CLEAN-LENGTH              TO DP-C-LEN-2
005260           MOVE SUSP-CLEAN-CONTENT             TO DP-C-DATA-2

005270           CALL CC-DP-ENGINE USING DP-C-IN DP-C-OUT MR
005280                    ON EXCEPTION PERFORM RAISE-CALL-ERROR
005290                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
005300           END-CALL

005310           IF MR-RESULT EQUAL ZERO
005320              MOVE DP-C-RATIO             TO WK-CHAR-SIMILARITY
005330           END-IF.
005340      *
005350       COMBINE-COMPONENT-SCORES.
005360           COMPUTE MR-RESULT-SCORE ROUNDED =
005370              (WK-COSINE * 0.5) +
005380              (WK-EDIT-SIMILARITY * 0.3) +
005390              (WK-CHAR-SIMILARITY * 0.2).
005400      *
005410       DETECT-LANGUAGE-STANDALONE.
005420           MOVE ZERO                          TO WK-CJK-COUNT
005430           MOVE ZERO                          TO WK-ALPHA-COUNT

005440           EVALUATE TRUE
005450              WHEN WHICH-ORIGINAL
005460                 IF ORIG-TEXT-LENGTH EQUAL ZERO
005470                    SET LANG-UNKNOWN          TO TRUE
005480                 ELSE
005490                    PERFORM COUNT-LANGUAGE-ORIG-BYTE
005500                       THRU COUNT-LANGUAGE-ORIG-BYTE-EXIT
005510                       VARYING WK-SRC-IDX FROM 1 BY 1
005520                       UNTIL WK-SRC-IDX GREATER THAN
005530                                             ORIG-TEXT-LENGTH
005540                    PERFORM SET-LANGUAGE-FROM-COUNTS
005550                 END-IF
005560              WHEN WHICH-SUSPECT
005570                 IF SUSP-TEXT-LENGTH EQUAL ZERO
005580                    SET LANG-UNKNOWN          TO TRUE
005590                 ELSE
005600                    PERFORM COUNT-LANGUAGE-SUSP-BYTE
005610                       THRU COUNT-LANGUAGE-SUSP-BYTE-EXIT
005620                       VARYING WK-SRC-IDX FROM 1 BY 1
005630                       UNTIL WK-SRC-IDX GREATER THAN
005640                                             SUSP-TEXT-LENGTH
005650                    PERFORM SET-LANGUAGE-FROM-COUNTS
005660                 END-IF
005670              WHEN OTHER
005680                 SET LANG-UNKNOWN             TO TRUE
005690           END-EVALUATE.
005700      *
005710       COUNT-LANGUAGE-ORIG-BYTE.
005720           IF ORIG-TEXT-BYTE (WK-SRC-IDX) IS SIM-CJK-CLASS
005730              ADD 1                            TO WK-CJK-COUNT
005740           ELSE
005750              IF ORIG-TEXT-BYTE (WK-SRC-IDX) IS SIM-ALPHA-CLASS
005760                 ADD 1                         TO WK-ALPHA-COUNT
005770              END-IF
005780           END-IF.
005790      *
005800       COUNT-LANGUAGE-ORIG-BYTE-EXIT.
005810           EXIT.
005820      *
005830       COUNT-LANGUAGE-SUSP-BYTE.
005840           IF SUSP-TEXT-BYTE (WK-SRC-IDX) IS SIM-CJK-CLASS
005850              ADD 1                            TO WK-CJK-COUNT
005860           ELSE
005870              IF SUSP-TEXT-BYTE (WK-SRC-IDX) IS SIM-ALPHA-CLASS
005880                 ADD 1                         TO WK-ALPHA-COUNT
005890              END-IF
005900           END-IF.
005910      *
005920       COUNT-LANGUAGE-SUSP-BYTE-EXIT.
005930           EXIT.
005940      *
005950       SET-LANGUAGE-FROM-COUNTS.
005960           IF WK-CJK-COUNT GREATER THAN WK-ALPHA-COUNT
005970              SET LANG-CHINESE                 TO TRUE
005980           ELSE
005990              IF WK-ALPHA-COUNT GREATER THAN WK-CJK-COUNT
006000                 SET LANG-ENGLISH              TO TRUE
006010              ELSE
006020                 SET LANG-MIXED                TO TRUE
006030              END-IF
006040           END-IF.
006050      *
006060       RAISE-CALL-ERROR.
006070           MOVE 33                             TO MR-RESULT
006080           MOVE 'CALL FALLITA CON ECCEZIONE RUNTIME'
006090                                                TO MR-DESCRIPTION.
006100      *
006110       CHECK-CALL-RESULT.
006120           IF MR-RESULT NOT EQUAL ZERO
006130              DISPLAY 'ERRORE - ' MR-DESCRIPTION ' - ' MR-POSITION
006140           END-IF.
