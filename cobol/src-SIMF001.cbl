000100      CBL OPT(2) DYNAM
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.   SIMF001.
000130       AUTHOR.       ALAIMO.
000140       INSTALLATION. MI2457-PSPS.
000150       DATE-WRITTEN. 03/11/91.
000160       DATE-COMPILED.
000170       SECURITY.     INTERNAL USE ONLY - EDP DEPARTMENT.
000180      *-----------------------------------------------------------
000190      * SIMF001
000200      * **++ gestione file per il controllo similarita' testi:
000210      * **++ verifica esistenza file, lettura riga per riga in
000220      * **++ area TEXT-BUFFER, scrittura del risultato finale.
000230      * **++ richiamato da SIMR001 tramite CC-FILE-PROCESSOR con
000240      * **++ SIM-FUNCTION-CODE che seleziona l'operazione voluta.
000250      *-----------------------------------------------------------
000260      * CHANGE LOG
000270      *-----------------------------------------------------------
000280      * 03/11/91 ALA  CR91-0143 PRIMA STESURA - LETTURA FILE
000290      *               LETTERE RECLAMO PER RICERCA DUPLICATI
000300      * 07/22/91 ALA  CR91-0210 AGGIUNTO TOTALIZZATORE LUNGHEZZA
000310      *               TESTO PER IL CONTROLLO FILE VUOTO IN SIMR001
000320      * 01/09/92 GRC  CR92-0018 SEPARATA LA VERIFICA ESISTENZA
000330      *               FILE DALLA LETTURA VERA E PROPRIA
000340      * 05/14/93 ALA  CR93-0092 ALZATO IL LIMITE RIGA A 200 BYTE
000350      *               PER DOMANDE DI FIDO SU PIU' COLONNE
000360      * 11/02/94 MNT  CR94-0155 GESTIONE FILE STATUS UNIFORMATA
000370      *               CON GLI ALTRI PROGRAMMI EDP
000380      * 12/04/98 TDF  Y98-0031 VERIFICA Y2K - NESSUN CAMPO DATA
000390      *               IN QUESTO PROGRAMMA, NESSUNA MODIFICA
000400      * 02/17/99 TDF  Y99-0009 CHIUSURA VERIFICA Y2K DIPARTIM.
000410      *               FIRMATO OK SENZA MODIFICHE
000420      * 06/23/00 GRC  CR00-0044 AGGIUNTA SCRITTURA FILE ESITO
000430      *               SU DD DEDICATO (RICHIESTA CR SIMR001)
000440      * 09/19/06 RSP  CR06-0088 TRONCAMENTO A 32000 BYTE DEL
000450      *               TESTO LETTO, CON MESSAGGIO DI AVVISO
000460      *-----------------------------------------------------------
000470       ENVIRONMENT DIVISION.
000480      *
000490       CONFIGURATION SECTION.
000500       SOURCE-COMPUTER.    IBM-370.
000510       OBJECT-COMPUTER.    IBM-370.
000520      * usata dallo scarto degli spazi di fine riga in APPEND-*-LINE,
000530      * cosi' la condizione di arresto della scansione parla della
000540      * classe di byte anziche' del solo valore letterale SPACE
000550       SPECIAL-NAMES.
000560           CLASS SIM-BLANK-CLASS IS SPACE.
000570      *
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600           SELECT ORIGINAL-FILE
000610                            ASSIGN TO WS-ORIGINAL-DDNAME
000620                            FILE STATUS ORIGINAL-FS.
000630      *
000640           SELECT SUSPECT-FILE
000650                            ASSIGN TO WS-SUSPECT-DDNAME
000660                            FILE STATUS SUSPECT-FS.
000670      *
000680           SELECT RESULT-FILE
000690                            ASSIGN TO WS-RESULT-DDNAME
000700                            FILE STATUS RESULT-FS.
000710      *
000720       DATA DIVISION.
000730       FILE SECTION.
000740       FD  ORIGINAL-FILE                RECORDING F.
000750       01  ORIGINAL-LINE-REC.
000760           03  ORIGINAL-LINE-TEXT       PIC X(196).
000770           03  FILLER                   PIC X(4).
000780      *
000790       01  ORIGINAL-LINE-ALT REDEFINES ORIGINAL-LINE-REC.
000800           03  ORIGINAL-LINE-BYTE  OCCURS 200 TIMES
000810                                    PIC X(1).
000820      *
000830       FD  SUSPECT-FILE                 RECORDING F.
000840       01  SUSPECT-LINE-REC.
000850           03  SUSPECT-LINE-TEXT        PIC X(196).
000860           03  FILLER                   PIC X(4).
000870      *
000880       01  SUSPECT-LINE-ALT  REDEFINES SUSPECT-LINE-REC.
000890           03  SUSPECT-LINE-BYTE   OCCURS 200 TIMES
000900                                    PIC X(1).
000910      *
000920       FD  RESULT-FILE                  RECORDING F.
000930       01  RESULT-LINE-REC.
000940           03  RESULT-LINE-TEXT         PIC X(76).
000950           03  FILLER                   PIC X(4).
000960      *
000970       01  RESULT-LINE-ALT  REDEFINES RESULT-LINE-REC.
000980           03  RESULT-LINE-BYTE    OCCURS 80 TIMES
000990                                    PIC X(1).
001000      *
001010       WORKING-STORAGE SECTION.
001020      *
001030       01  WK-DDNAMES.
001040           03  WS-ORIGINAL-DDNAME       PIC X(80).
001050           03  WS-SUSPECT-DDNAME        PIC X(80).
001060           03  WS-RESULT-DDNAME         PIC X(80).
001070           03  FILLER                   PIC X(4).
001080      *
001090       01  WK-FILE-STATUSES.
001100           03  ORIGINAL-FS              PIC X(2).
001110               88  ORIGINAL-OK               VALUE '00'.
001120               88  ORIGINAL-EOF              VALUE '10'.
001130               88  ORIGINAL-NOT-FOUND        VALUE '35'.
001140           03  SUSPECT-FS               PIC X(2).
001150               88  SUSPECT-OK                VALUE '00'.
001160               88  SUSPECT-EOF               VALUE '10'.
001170               88  SUSPECT-NOT-FOUND         VALUE '35'.
001180           03  RESULT-FS                PIC X(2).
001190               88  RESULT-OK                 VALUE '00'.
001200           03  FILLER                   PIC X(4).
001210      *
001220       01  WK-COUNTERS.
001230           03  WK-SPACE-LEFT            PIC 9(5) COMP.
001240           03  WK-LINE-LEN              PIC 9(3) COMP.
001250           03  WK-APPEND-LEN            PIC 9(5) COMP.
001260           03  FILLER                   PIC X(4).
001270      *
001280       01  WK-RESULT-EDIT.
001290           03  WK-RESULT-SCORE-ED       PIC 9.99.
001300           03  FILLER                   PIC X(4).
001310      *
001320       COPY SIMMIO.
001330      *
001340       COPY SIMMCP.
001350      *
001360       COPY SIMMCR.
001370      *
001380       LOCAL-STORAGE SECTION.
001390       01  LS-SWITCHES.
001400           03  LS-TRUNCATED-SWITCH      PIC X(1) VALUE 'N'.
001410               88  TEXT-WAS-TRUNCATED       VALUE 'Y'.
001420           03  FILLER                   PIC X(4).
001430      *
001440       LINKAGE SECTION.
001450      *
001460       PROCEDURE DIVISION USING SIM-CONTROL-PARMS
001470                                 SIM-DOCUMENT-IO
001480                                 MR.
001490      *
001500       MAIN.
001510           MOVE ZERO                          TO MR-RESULT
001520           MOVE SPACE                         TO MR-DESCRIPTION
001530           SET LS-TRUNCATED-SWITCH TO 'N'
001540
001550           EVALUATE TRUE
001560              WHEN FC-FILE-EXISTS
001570                 PERFORM CHECK-FILE-EXISTS
001580                     THRU CHECK-FILE-EXISTS-EXIT
001590              WHEN FC-FILE-READ
001600                 PERFORM READ-WHOLE-FILE
001610                     THRU READ-WHOLE-FILE-EXIT
001620              WHEN FC-FILE-WRITE
001630                 PERFORM WRITE-RESULT-SCORE
001640                     THRU WRITE-RESULT-SCORE-EXIT
001650              WHEN OTHER
001660                 MOVE 90                      TO MR-RESULT
001670                 MOVE 'FUNCTION CODE SCONOSCIUTA IN SIMF001'
001680                                               TO MR-DESCRIPTION
001690           END-EVALUATE.
001700
001710           GOBACK.
001720      *
001730       CHECK-FILE-EXISTS.
001740           IF WHICH-ORIGINAL
001750              MOVE SIM-ORIGINAL-PATH       TO WS-ORIGINAL-DDNAME
001760              OPEN INPUT ORIGINAL-FILE
001770              IF ORIGINAL-NOT-FOUND
001780                 MOVE 20                     TO MR-RESULT
001790                 MOVE 'FILE ORIGINALE NON TROVATO'
001800                                             TO MR-DESCRIPTION
001810              ELSE
001820                 IF NOT ORIGINAL-OK
001830                    MOVE 21                  TO MR-RESULT
001840                    MOVE 'ERRORE APERTURA FILE ORIGINALE'
001850                                             TO MR-DESCRIPTION
001860                 END-IF
001870                 CLOSE ORIGINAL-FILE
001880              END-IF
001890           END-IF
001900
001910           IF WHICH-SUSPECT
001920              MOVE SIM-SUSPECT-PATH        TO WS-SUSPECT-DDNAME
001930              OPEN INPUT SUSPECT-FILE
001940              IF SUSPECT-NOT-FOUND
001950                 MOVE 20                     TO MR-RESULT
001960                 MOVE 'FILE SOSPETTO NON TROVATO'
001970                                             TO MR-DESCRIPTION
001980              ELSE
001990                 IF NOT SUSPECT-OK
002000                    MOVE 21                  TO MR-RESULT
002010                    MOVE 'ERRORE APERTURA FILE SOSPETTO'
002020                                             TO MR-DESCRIPTION
002030                 END-IF
002040                 CLOSE SUSPECT-FILE
002050              END-IF
002060           END-IF.
002070      *
002080       CHECK-FILE-EXISTS-EXIT.
002090           EXIT.
002100      *
002110       READ-WHOLE-FILE.
002120           IF WHICH-ORIGINAL
002130              PERFORM READ-ORIGINAL-INTO-BUFFER
002140                 THRU READ-ORIGINAL-EXIT
002150           END-IF
002160
002170           IF WHICH-SUSPECT
002180              PERFORM READ-SUSPECT-INTO-BUFFER
002190                 THRU READ-SUSPECT-EXIT
002200           END-IF.
002210      *
002220       READ-WHOLE-FILE-EXIT.
002230           EXIT.
002240      *
002250       READ-ORIGINAL-INTO-BUFFER.
002260           MOVE SIM-ORIGINAL-PATH          TO WS-ORIGINAL-DDNAME
002270           MOVE SPACE                      TO ORIG-TEXT-CONTENT
002280           MOVE ZERO                       TO ORIG-TEXT-LENGTH
002290           MOVE ZERO                       TO ORIG-REAL-LENGTH
002300           SET LS-TRUNCATED-SWITCH TO 'N'
002310
002320           OPEN INPUT ORIGINAL-FILE.
002330
002340           IF NOT ORIGINAL-OK
002350              MOVE 22                        TO MR-RESULT
002360              MOVE 'ERRORE APERTURA FILE ORIGINALE'
002370                                             TO MR-DESCRIPTION
002380              GO TO READ-ORIGINAL-EXIT
002390           END-IF.
002400
002410           PERFORM READ-ORIGINAL-LINE.
002420
002430           PERFORM ORIGINAL-APPEND-LOOP
002440              THRU ORIGINAL-APPEND-LOOP-EXIT
002450              UNTIL ORIGINAL-EOF.
002460
002470           CLOSE ORIGINAL-FILE.
002480
002490       READ-ORIGINAL-EXIT.
002500           EXIT.
002510      *
002520       ORIGINAL-APPEND-LOOP.
002530           PERFORM APPEND-ORIGINAL-LINE.
002540           PERFORM READ-ORIGINAL-LINE.
002550      *
002560       ORIGINAL-APPEND-LOOP-EXIT.
002570           EXIT.
002580      *
002590       READ-ORIGINAL-LINE.
002600           READ ORIGINAL-FILE.
002610
002620           IF NOT ORIGINAL-OK AND NOT ORIGINAL-EOF
002630              MOVE 23                        TO MR-RESULT
002640              MOVE 'ERRORE LETTURA FILE ORIGINALE'
002650                                             TO MR-DESCRIPTION
002660           END-IF.
002670      *
002680       APPEND-ORIGINAL-LINE.
002690           PERFORM SCAN-ORIGINAL-BLANKS
002700              THRU SCAN-ORIGINAL-BLANKS-EXIT
002710              VARYING WK-LINE-LEN FROM 200 BY -1
002720              UNTIL WK-LINE-LEN EQUAL ZERO
002730              OR ORIGINAL-LINE-BYTE (WK-LINE-LEN) IS NOT
002740                                                   SIM-BLANK-CLASS.
002750
002760           COMPUTE WK-SPACE-LEFT =
002770              32000 - ORIG-TEXT-LENGTH.
002780
002790           IF WK-LINE-LEN GREATER THAN WK-SPACE-LEFT
002800              MOVE WK-SPACE-LEFT             TO WK-APPEND-LEN
002810              SET TEXT-WAS-TRUNCATED TO TRUE
002820           ELSE
002830              MOVE WK-LINE-LEN                TO WK-APPEND-LEN
002840           END-IF.
002850
002860           IF WK-APPEND-LEN GREATER THAN ZERO
002870              MOVE ORIGINAL-LINE-TEXT (1:WK-APPEND-LEN)
002880                 TO ORIG-TEXT-CONTENT
002890                    (ORIG-TEXT-LENGTH + 1:WK-APPEND-LEN)
002900              COMPUTE ORIG-TEXT-LENGTH =
002910                 ORIG-TEXT-LENGTH + WK-APPEND-LEN
002920              ADD WK-APPEND-LEN               TO ORIG-REAL-LENGTH
002930           END-IF.
002940
002950           IF NOT TEXT-WAS-TRUNCATED
002960              AND ORIG-TEXT-LENGTH LESS THAN 32000
002970              MOVE SPACE TO
002980                 ORIG-TEXT-CONTENT (ORIG-TEXT-LENGTH + 1:1)
002990              ADD 1                       TO ORIG-TEXT-LENGTH
003000           END-IF.
003010      *
003020       SCAN-ORIGINAL-BLANKS.
003030           CONTINUE.
003040      *
003050       SCAN-ORIGINAL-BLANKS-EXIT.
003060           EXIT.
003070      *
003080       READ-SUSPECT-INTO-BUFFER.
003090           MOVE SIM-SUSPECT-PATH           TO WS-SUSPECT-DDNAME
003100           MOVE SPACE                      TO SUSP-TEXT-CONTENT
003110           MOVE ZERO                       TO SUSP-TEXT-LENGTH
003120           MOVE ZERO                       TO SUSP-REAL-LENGTH
003130           SET LS-TRUNCATED-SWITCH TO 'N'
003140
003150           OPEN INPUT SUSPECT-FILE.
003160
003170           IF NOT SUSPECT-OK
003180              MOVE 22                        TO MR-RESULT
003190              MOVE 'ERRORE APERTURA FILE SOSPETTO'
003200                                             TO MR-DESCRIPTION
003210              GO TO READ-SUSPECT-EXIT
003220           END-IF.
003230
003240           PERFORM READ-SUSPECT-LINE.
003250
003260           PERFORM SUSPECT-APPEND-LOOP
003270              THRU SUSPECT-APPEND-LOOP-EXIT
003280              UNTIL SUSPECT-EOF.
003290
003300           CLOSE SUSPECT-FILE.
003310
003320       READ-SUSPECT-EXIT.
003330           EXIT.
003340      *
003350       SUSPECT-APPEND-LOOP.
003360           PERFORM APPEND-SUSPECT-LINE.
003370           PERFORM READ-SUSPECT-LINE.
003380      *
003390       SUSPECT-APPEND-LOOP-EXIT.
003400           EXIT.
003410      *
003420       READ-SUSPECT-LINE.
003430           READ SUSPECT-FILE.
003440
003450           IF NOT SUSPECT-OK AND NOT SUSPECT-EOF
003460              MOVE 23                        TO MR-RESULT
003470              MOVE 'ERRORE LETTURA FILE SOSPETTO'
003480                                             TO MR-DESCRIPTION
003490           END-IF.
003500      *
003510       APPEND-SUSPECT-LINE.
003520           PERFORM SCAN-SUSPECT-BLANKS
003530              THRU SCAN-SUSPECT-BLANKS-EXIT
003540              VARYING WK-LINE-LEN FROM 200 BY -1
003550              UNTIL WK-LINE-LEN EQUAL ZERO
003560              OR SUSPECT-LINE-BYTE (WK-LINE-LEN) IS NOT
003570                                                   SIM-BLANK-CLASS.
003580
003590           COMPUTE WK-SPACE-LEFT =
003600              32000 - SUSP-TEXT-LENGTH.
003610
003620           IF WK-LINE-LEN GREATER THAN WK-SPACE-LEFT
003630              MOVE WK-SPACE-LEFT             TO WK-APPEND-LEN
003640              SET TEXT-WAS-TRUNCATED TO TRUE
003650           ELSE
003660              MOVE WK-LINE-LEN                TO WK-APPEND-LEN
003670           END-IF.
003680
003690           IF WK-APPEND-LEN GREATER THAN ZERO
003700              MOVE SUSPECT-LINE-TEXT (1:WK-APPEND-LEN)
003710                 TO SUSP-TEXT-CONTENT
003720                    (SUSP-TEXT-LENGTH + 1:WK-APPEND-LEN)
003730              COMPUTE SUSP-TEXT-LENGTH =
003740                 SUSP-TEXT-LENGTH + WK-APPEND-LEN
003750              ADD WK-APPEND-LEN               TO SUSP-REAL-LENGTH
003760           END-IF.
003770
003780           IF NOT TEXT-WAS-TRUNCATED
003790              AND SUSP-TEXT-LENGTH LESS THAN 32000
003800              MOVE SPACE TO
003810                 SUSP-TEXT-CONTENT (SUSP-TEXT-LENGTH + 1:1)
003820              ADD 1                       TO SUSP-TEXT-LENGTH
003830           END-IF.
003840      *
003850       SCAN-SUSPECT-BLANKS.
003860           CONTINUE.
003870      *
003880       SCAN-SUSPECT-BLANKS-EXIT.
003890           EXIT.
003900      *
003910       WRITE-RESULT-SCORE.
003920           MOVE SIM-RESULT-PATH            TO WS-RESULT-DDNAME
003930
003940           OPEN OUTPUT RESULT-FILE.
003950
003960           IF NOT RESULT-OK
003970              MOVE 24                        TO MR-RESULT
003980              MOVE 'ERRORE APERTURA FILE ESITO'
003990                                             TO MR-DESCRIPTION
004000              GO TO WRITE-RESULT-SCORE-EXIT
004010           END-IF.
004020
004030           MOVE MR-RESULT-SCORE            TO WK-RESULT-SCORE-ED.
004040      *
004050           MOVE SPACE                      TO RESULT-LINE-REC
004060           STRING WK-RESULT-SCORE-ED       DELIMITED BY SIZE
004070                  INTO RESULT-LINE-REC
004080           END-STRING.
004090      *
004100           WRITE RESULT-LINE-REC.
004110
004120           CLOSE RESULT-FILE.
004130      *
004140       WRITE-RESULT-SCORE-EXIT.
004150           EXIT.
