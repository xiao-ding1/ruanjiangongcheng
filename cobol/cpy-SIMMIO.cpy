000100      * **++ TEXT-SIMILARITY DOCUMENT I/O COPYBOOK                        
000110      * **++ Holds the two whole-file text buffers passed among
000120      * **++ the driver, the file handler and the calculator.             
000130      *                                                                   
000140       01  SIM-DOCUMENT-IO.
000150      * ORIG/SUSP-REAL-LENGTH conta solo i byte non separatore
000160      * effettivamente riversati dal file (esclude gli spazi di
000170      * distanziamento fra le righe), cosi' un file fatto solo di
000180      * righe bianche non supera il controllo di documento vuoto
000190           03  SIM-ORIGINAL-DOC.
000200               05  ORIG-TEXT-CONTENT       PIC X(32000).
000210               05  ORIG-TEXT-LENGTH        PIC 9(5)  COMP.
000220               05  ORIG-REAL-LENGTH        PIC 9(5)  COMP.
000230           03  SIM-SUSPECT-DOC.
000240               05  SUSP-TEXT-CONTENT       PIC X(32000).
000250               05  SUSP-TEXT-LENGTH        PIC 9(5)  COMP.
000260               05  SUSP-REAL-LENGTH        PIC 9(5)  COMP.
000270           03  SIM-ORIGINAL-CLEAN.
000280               05  ORIG-CLEAN-CONTENT      PIC X(32000).                  
000290               05  ORIG-CLEAN-LENGTH       PIC 9(5)  COMP.                
000300           03  SIM-SUSPECT-CLEAN.                                         
000310               05  SUSP-CLEAN-CONTENT      PIC X(32000).                  
000320               05  SUSP-CLEAN-LENGTH       PIC 9(5)  COMP.                
000330           03  FILLER                      PIC X(10) VALUE SPACE.         
000340      *                                                                   
