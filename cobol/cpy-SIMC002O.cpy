000100      * **++ Area output per calcolo DP (edit-distance / LCS)             
000200       01  DP-:X:-OUT.                                                    
000300           03  DP-:X:-RESULT-LEN         PIC 9(5)  COMP.                  
000400           03  DP-:X:-RATIO              PIC 9V9(4) COMP-3.               
000500           03  FILLER                    PIC X(4).                        
