000100      * **++ Word-frequency vector table
000200      * **++ One instance of this table is built per document by
000300      * **++ SIMC001; capped at 500 distinct tokens per BUS. RULE.
000400       01  SIM-:X:-WORD-VECTOR.
000500           03  :X:-WV-TOT          PIC 9(5) COMP VALUE ZERO.
000600      *
000700           03  :X:-WV-TABLE.
000800               05  :X:-WV-EL   OCCURS 500 TIMES
000900                           DEPENDING ON :X:-WV-TOT
001000                           INDEXED BY :X:-WV-IDX.
001100                   10  :X:-WV-WORD             PIC X(60).
001200                   10  :X:-WV-FREQ             PIC 9(5)  COMP.
001300           03  FILLER                     PIC X(4)  VALUE SPACE.
001400      *
