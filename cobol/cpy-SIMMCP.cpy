000100      * **++ SIMILARITY CHECKER CONTROL PARAMETERS COPYBOOK               
000200      * **++ Function-code selector and the three file paths suppl        
000300      * **++ by the JCL-equivalent PARM string.                           
000400      *                                                                   
000500       01  SIM-CONTROL-PARMS.                                             
000600           03  SIM-FUNCTION-CODE          PIC X(1)   VALUE SPACE.         
000700               88  FC-FILE-EXISTS                    VALUE '1'.           
000800               88  FC-FILE-READ                       VALUE '2'.          
000900               88  FC-FILE-WRITE                      VALUE '3'.          
001000               88  FC-DETECT-LANGUAGE                 VALUE '4'.          
001100               88  FC-FULL-COMPUTE                    VALUE '5'.          
001200           03  SIM-WHICH-DOC              PIC X(1)   VALUE SPACE.         
001300               88  WHICH-ORIGINAL                     VALUE 'O'.          
001400               88  WHICH-SUSPECT                      VALUE 'S'.          
001500               88  WHICH-RESULT                       VALUE 'R'.          
001600           03  SIM-FILE-PATHS.                                            
001700               05  SIM-ORIGINAL-PATH      PIC X(80)  VALUE SPACE.         
001800               05  SIM-SUSPECT-PATH       PIC X(80)  VALUE SPACE.         
001900               05  SIM-RESULT-PATH        PIC X(80)  VALUE SPACE.         
002000           03  SIM-LANGUAGE-CODE          PIC X(1)   VALUE SPACE.
002010               88  LANG-CHINESE                      VALUE 'C'.
002020               88  LANG-ENGLISH                       VALUE 'E'.
002030               88  LANG-MIXED                         VALUE 'M'.
002040               88  LANG-UNKNOWN                       VALUE 'U'.
002050           03  FILLER                     PIC X(6)   VALUE SPACE.
002100      *                                                                   
