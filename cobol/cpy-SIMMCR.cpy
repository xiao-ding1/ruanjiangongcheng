000100      * **++ SIM CONTROL-RESULT COPYBOOK (referenced by every SIM
000200      * **++ program's LINKAGE, as MR has been since the original
000300      * **++ file-processor/calculator split; carries back a
000400      * **++ return code, an error description/position pair, and
000500      * **++ the final composite score.
000600       01  MR.                                                            
000700           03  MR-RESULT           PIC 9(4) COMP VALUE ZERO.        
000800           03  MR-DESCRIPTION             PIC X(80) VALUE SPACE.          
000900           03  MR-POSITION                PIC X(50) VALUE SPACE.          
001000           03  MR-RESULT-SCORE            PIC 9V99  VALUE ZERO.           
001100           03  FILLER                     PIC X(10) VALUE SPACE.          
001200      *                                                                   
