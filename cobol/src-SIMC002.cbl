000100      CBL OPT(2)
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.   SIMC002.
000130       AUTHOR.       ALAIMO.
000140       INSTALLATION. MI2457-PSPS.
000150       DATE-WRITTEN. 03/11/91.
000160       DATE-COMPILED.
000170       SECURITY.     INTERNAL USE ONLY - EDP DEPARTMENT.
000180      *-----------------------------------------------------------
000190      * SIMC002
000200      * **++ routine di calcolo DP a due righe (rolling-row) per
000210      * **++ distanza di Levenshtein e lunghezza LCS fra due testi
000220      * **++ gia' ripuliti da SIMC001. Non alloca la matrice
000230      * **++ completa (impraticabile su testi fino a 32.000 byte),
000240      * **++ tiene solo riga corrente e riga precedente.
000250      * **++ richiamata da SIMC001 due volte per pair: una in modo
000260      * **++ EDIT-DISTANCE e una in modo LCS (cpy-SIMC002I DP-C-MODE).
000270      *-----------------------------------------------------------
000280      * CHANGE LOG
000290      *-----------------------------------------------------------
000300      * 03/11/91 ALA  CR91-0143 PRIMA STESURA - CONFRONTO CARATTERE
000310      *               PER CARATTERE (SOLO DISTANZA)
000320      * 07/22/91 ALA  CR91-0210 AGGIUNTA MODALITA' LCS PER IL
000330      *               CONTROLLO DUPLICATI SU LETTERE RECLAMO
000340      * 05/14/93 ALA  CR93-0092 RIGHE PORTATE A 32001 POSIZIONI
000350      *               PER DOMANDE DI FIDO (TESTI PIU' LUNGHI)
000360      * 11/02/94 MNT  CR94-0155 RIGHE RESE COMP PER PRESTAZIONI
000370      *               SU TESTI LUNGHI (ERA DISPLAY)
000380      * 03/30/95 MNT  CR95-0061 SOSTITUITA LA MODIFICAZIONE DI
000390      *               RIFERIMENTO SU :X:-DATA-1/2 CON TABELLE DI
000400      *               BYTE (VISTE REDEFINES) PER IL CONFRONTO
000410      *               CARATTERE-PER-CARATTERE
000420      * 08/11/96 MNT  CR96-0074 AGGIUNTO CONTROLLO LUNGHEZZE IN
000430      *               INGRESSO CON RIGETTO CHIAMATA ANOMALA
000440      * 12/04/98 TDF  Y98-0031 VERIFICA Y2K - NESSUN CAMPO DATA
000450      *               IN QUESTO PROGRAMMA, NESSUNA MODIFICA
000460      * 02/17/99 TDF  Y99-0009 CHIUSURA VERIFICA Y2K DIPARTIM.
000470      *               FIRMATO OK SENZA MODIFICHE
000480      * 09/19/06 RSP  CR06-0088 DOCUMENTATA LA SOSTITUZIONE
000490      *               INGEGNERISTICA RIGA-ROTANTE IN VECE DELLA
000500      *               MATRICE COMPLETA (VEDERE DESIGN NOTES)
000510      *-----------------------------------------------------------
000520       ENVIRONMENT DIVISION.
000530      *
000540       CONFIGURATION SECTION.
000550       SOURCE-COMPUTER.    IBM-370.
000560       OBJECT-COMPUTER.    IBM-370.
000570      *
000580       SPECIAL-NAMES.
000590           CLASS SIM-BLANK-CLASS IS SPACE.
000600      *
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630      *
000640       DATA DIVISION.
000650       FILE SECTION.
000660      *
000670       WORKING-STORAGE SECTION.
000680      *
000690       01  WK-LITERALS.
000700           03  PGM-NAME                 PIC X(8) VALUE 'SIMC002'.
000710           03  FILLER                   PIC X(4).
000720      *
000730       01  WK-COUNTERS.
000740           03  WK-MAX-LEN               PIC 9(5) COMP.
000750           03  WK-COST                  PIC 9(1) COMP.
000760           03  FILLER                   PIC X(4).
000770      *
000780      * mirror del contatore COMP in formato visualizzabile
000790       01  WK-COUNTERS-EDIT REDEFINES WK-COUNTERS.
000800           03  WK-MAX-LEN-ED            PIC 9(5).
000810           03  WK-COST-ED               PIC 9(1).
000820           03  FILLER                   PIC X(4).
000830      *
000840      * indici di riga/colonna della DP: a se stanti, non fanno
000850      * parte del gruppo WK-COUNTERS, governano solo i PERFORM
000860      * VARYING sulle due righe rotanti
000870       77  ROW-IDX                       PIC 9(5) COMP.
000880       77  COL-IDX                       PIC 9(5) COMP.
000890      *
000900      * mirror in formato visualizzabile delle lunghezze in
000910      * ingresso, usato solo da RAISE-CALL-ERROR per comporre
000920      * la posizione diagnostica di MR-POSITION
000930       01  WK-CALL-ERROR-DIAG.
000940           03  WK-LEN1-ED               PIC 9(5).
000950           03  WK-LEN2-ED               PIC 9(5).
000960           03  FILLER                   PIC X(4).
000970      *
000980       01  WK-RATIO-WORK.
000990           03  WK-RATIO-NUM             PIC 9(5)V9(4) COMP-3.
001000           03  WK-RATIO-DEN             PIC 9(5)V9(4) COMP-3.
001010           03  FILLER                   PIC X(4).
001020      *
001030      * two rolling rows replace the classic (len1+1) x (len2+1)
001040      * DP matrix, which would not fit in WORKING-STORAGE for
001050      * texts up to 32,000 characters; only the previous row is
001060      * ever needed to compute the current one, for both
001070      * Levenshtein edit-distance and LCS-length recurrences.
001080       01  DP-ROLLING-ROWS.
001090           03  DP-PREV-ROW.
001100               05  DP-PREV-CELL OCCURS 32001 TIMES
001110                                    PIC 9(5) COMP.
001120      * vista a tabella di byte, usata solo per azzerare in un
001130      * colpo solo (MOVE LOW-VALUES) la riga precedente residua
001140      * di una chiamata precedente con lunghezze diverse, prima
001150      * che INIT-EDIT-DISTANCE-BASE-ROW/INIT-LCS-BASE-ROW la
001160      * ripopolino sulla porzione realmente in gioco
001170           03  DP-PREV-ROW-ALT REDEFINES DP-PREV-ROW.
001180               05  DP-PREV-BYTE PIC X(1) OCCURS 128004 TIMES.
001190           03  DP-CURR-ROW.
001200               05  DP-CURR-CELL OCCURS 32001 TIMES
001210                                    PIC 9(5) COMP.
001220      * stessa tecnica della vista precedente, sulla riga corrente
001230           03  DP-CURR-ROW-ALT REDEFINES DP-CURR-ROW.
001240               05  DP-CURR-BYTE PIC X(1) OCCURS 128004 TIMES.
001250           03  FILLER                   PIC X(4).
001260      *
001270       LOCAL-STORAGE SECTION.
001280       01  LS-SWAP-AREA.
001290           03  LS-SWAP-CELL             PIC 9(5) COMP.
001300           03  FILLER                   PIC X(4).
001310      *
001320       LINKAGE SECTION.
001330       COPY SIMC002I REPLACING ==:X:== BY ==C==.
001340       COPY SIMC002O REPLACING ==:X:== BY ==C==.
001350       COPY SIMMCR.
001360      *
001370       PROCEDURE DIVISION USING DP-C-IN
001380                                 DP-C-OUT
001390                                 MR.
001400      *
001410       BEGIN.
001420           MOVE ZERO                          TO MR-RESULT
001430
001440           IF DP-C-LEN-1 GREATER THAN 32000
001450              OR DP-C-LEN-2 GREATER THAN 32000
001460              PERFORM RAISE-CALL-ERROR
001470           ELSE
001480              PERFORM DETERMINE-RESULT
001490           END-IF.
001500
001510           GOBACK.
001520      *
001530       DETERMINE-RESULT.
001540           IF DP-C-LEN-1 GREATER THAN DP-C-LEN-2
001550              MOVE DP-C-LEN-1                  TO WK-MAX-LEN
001560           ELSE
001570              MOVE DP-C-LEN-2                  TO WK-MAX-LEN
001580           END-IF
001590
001600           IF WK-MAX-LEN EQUAL ZERO
001610              PERFORM SET-EMPTY-PAIR-RESULT
001620           ELSE
001630              MOVE LOW-VALUES               TO DP-PREV-ROW-ALT
001640                                                DP-CURR-ROW-ALT
001650              EVALUATE TRUE
001660                 WHEN DP-C-MODE-EDIT
001670                    PERFORM RUN-EDIT-DISTANCE-DP
001680                 WHEN DP-C-MODE-LCS
001690                    PERFORM RUN-LCS-DP
001700              END-EVALUATE
001710           END-IF.
001720      *
001730       SET-EMPTY-PAIR-RESULT.
001740      * two empty strings: distance 0 / similarity 1.0, or LCS
001750      * length 0 with a similarity of 1.0 by the same spec rule.
001760           MOVE ZERO                          TO DP-C-RESULT-LEN
001770           MOVE 1.0000                        TO DP-C-RATIO.
001780      *
001790       RUN-EDIT-DISTANCE-DP.
001800           PERFORM INIT-EDIT-DISTANCE-BASE-ROW
001810              THRU INIT-EDIT-DISTANCE-BASE-ROW-EXIT
001820              VARYING COL-IDX FROM 1 BY 1
001830              UNTIL COL-IDX GREATER THAN DP-C-LEN-2 + 1.
001840
001850           PERFORM EDIT-DISTANCE-ALL-ROWS
001860              THRU EDIT-DISTANCE-ALL-ROWS-EXIT
001870              VARYING ROW-IDX FROM 1 BY 1
001880              UNTIL ROW-IDX GREATER THAN DP-C-LEN-1.
001890
001900           MOVE DP-CURR-CELL (DP-C-LEN-2 + 1)  TO DP-C-RESULT-LEN
001910
001920           COMPUTE WK-RATIO-NUM =
001930              WK-MAX-LEN - DP-C-RESULT-LEN
001940           COMPUTE WK-RATIO-DEN = WK-MAX-LEN
001950           COMPUTE DP-C-RATIO ROUNDED =
001960              WK-RATIO-NUM / WK-RATIO-DEN.
001970      *
001980       INIT-EDIT-DISTANCE-BASE-ROW.
001990           COMPUTE DP-PREV-CELL (COL-IDX) = COL-IDX - 1.
002000      *
002010       INIT-EDIT-DISTANCE-BASE-ROW-EXIT.
002020           EXIT.
002030      *
002040       EDIT-DISTANCE-ALL-ROWS.
002050           MOVE ROW-IDX                        TO DP-CURR-CELL (1)
002060
002070           PERFORM EDIT-DISTANCE-ONE-CELL
002080              THRU EDIT-DISTANCE-ONE-CELL-EXIT
002090              VARYING COL-IDX FROM 2 BY 1
002100              UNTIL COL-IDX GREATER THAN DP-C-LEN-2 + 1.
002110
002120           PERFORM COPY-CURR-ROW-TO-PREV
002130              THRU COPY-CURR-ROW-TO-PREV-EXIT
002140              VARYING COL-IDX FROM 1 BY 1
002150              UNTIL COL-IDX GREATER THAN DP-C-LEN-2 + 1.
002160      *
002170       EDIT-DISTANCE-ALL-ROWS-EXIT.
002180           EXIT.
002190      *
002200       EDIT-DISTANCE-ONE-CELL.
002210           IF DP-C-BYTE-1 (ROW-IDX) EQUAL
002220                             DP-C-BYTE-2 (COL-IDX - 1)
002230              MOVE ZERO                        TO WK-COST
002240           ELSE
002250              MOVE 1                           TO WK-COST
002260           END-IF
002270
002280           PERFORM PICK-EDIT-DISTANCE-MIN.
002290      *
002300       EDIT-DISTANCE-ONE-CELL-EXIT.
002310           EXIT.
002320      *
002330       PICK-EDIT-DISTANCE-MIN.
002340      * dp(i,j) = min( delete, insert, substitute )
002350           COMPUTE DP-CURR-CELL (COL-IDX) =
002360              DP-PREV-CELL (COL-IDX) + 1.
002370
002380           IF DP-CURR-CELL (COL-IDX - 1) + 1 LESS THAN
002390                                    DP-CURR-CELL (COL-IDX)
002400              COMPUTE DP-CURR-CELL (COL-IDX) =
002410                 DP-CURR-CELL (COL-IDX - 1) + 1
002420           END-IF
002430
002440           IF DP-PREV-CELL (COL-IDX - 1) + WK-COST LESS THAN
002450                                    DP-CURR-CELL (COL-IDX)
002460              COMPUTE DP-CURR-CELL (COL-IDX) =
002470                 DP-PREV-CELL (COL-IDX - 1) + WK-COST
002480           END-IF.
002490      *
002500       COPY-CURR-ROW-TO-PREV.
002510           MOVE DP-CURR-CELL (COL-IDX)   TO DP-PREV-CELL (COL-IDX).
002520      *
002530       COPY-CURR-ROW-TO-PREV-EXIT.
002540           EXIT.
002550      *
002560       RUN-LCS-DP.
002570           PERFORM INIT-LCS-BASE-ROW
002580              THRU INIT-LCS-BASE-ROW-EXIT
002590              VARYING COL-IDX FROM 1 BY 1
002600              UNTIL COL-IDX GREATER THAN DP-C-LEN-2 + 1.
002610
002620           PERFORM LCS-ALL-ROWS
002630              THRU LCS-ALL-ROWS-EXIT
002640              VARYING ROW-IDX FROM 1 BY 1
002650              UNTIL ROW-IDX GREATER THAN DP-C-LEN-1.
002660
002670           MOVE DP-CURR-CELL (DP-C-LEN-2 + 1)  TO DP-C-RESULT-LEN
002680
002690           COMPUTE WK-RATIO-NUM = DP-C-RESULT-LEN
002700           COMPUTE WK-RATIO-DEN = WK-MAX-LEN
002710           COMPUTE DP-C-RATIO ROUNDED =
002720              WK-RATIO-NUM / WK-RATIO-DEN.
002730      *
002740       INIT-LCS-BASE-ROW.
002750           MOVE ZERO                     TO DP-PREV-CELL (COL-IDX).
002760      *
002770       INIT-LCS-BASE-ROW-EXIT.
002780           EXIT.
002790      *
002800       LCS-ALL-ROWS.
002810           MOVE ZERO                           TO DP-CURR-CELL (1)
002820
002830           PERFORM LCS-ONE-CELL
002840              THRU LCS-ONE-CELL-EXIT
002850              VARYING COL-IDX FROM 2 BY 1
002860              UNTIL COL-IDX GREATER THAN DP-C-LEN-2 + 1.
002870
002880           PERFORM COPY-CURR-ROW-TO-PREV
002890              THRU COPY-CURR-ROW-TO-PREV-EXIT
002900              VARYING COL-IDX FROM 1 BY 1
002910              UNTIL COL-IDX GREATER THAN DP-C-LEN-2 + 1.
002920      *
002930       LCS-ALL-ROWS-EXIT.
002940           EXIT.
002950      *
002960       LCS-ONE-CELL.
002970           IF DP-C-BYTE-1 (ROW-IDX) EQUAL
002980                             DP-C-BYTE-2 (COL-IDX - 1)
002990              COMPUTE DP-CURR-CELL (COL-IDX) =
003000                 DP-PREV-CELL (COL-IDX - 1) + 1
003010           ELSE
003020              IF DP-PREV-CELL (COL-IDX) GREATER THAN
003030                              DP-CURR-CELL (COL-IDX - 1)
003040                 MOVE DP-PREV-CELL (COL-IDX)
003050                                   TO DP-CURR-CELL (COL-IDX)
003060              ELSE
003070                 MOVE DP-CURR-CELL (COL-IDX - 1)
003080                                   TO DP-CURR-CELL (COL-IDX)
003090              END-IF
003100           END-IF.
003110      *
003120       LCS-ONE-CELL-EXIT.
003130           EXIT.
003140      *
003150       RAISE-CALL-ERROR.
003160           MOVE DP-C-LEN-1                    TO WK-LEN1-ED
003170           MOVE DP-C-LEN-2                    TO WK-LEN2-ED
003180           MOVE 40                             TO MR-RESULT
003190           STRING 'SIMC002 - LUNGHEZZA TESTO OLTRE CAPACITA MASSIMA'
003200                  ' DI 32000 CARATTERI' DELIMITED BY SIZE
003210                  INTO MR-DESCRIPTION
003220           STRING 'LEN1=' WK-LEN1-ED ' LEN2=' WK-LEN2-ED
003230                  DELIMITED BY SIZE
003240                  INTO MR-POSITION
003250           GOBACK.
