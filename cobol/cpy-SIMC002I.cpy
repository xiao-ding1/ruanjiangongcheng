000100      * **++ Area input per calcolo DP (edit-distance / LCS)
000200       01  DP-:X:-IN.
000300           03  DP-:X:-MODE               PIC X(1).
000400               88  DP-:X:-MODE-EDIT               VALUE 'E'.
000500               88  DP-:X:-MODE-LCS                VALUE 'L'.
000600           03  DP-:X:-TEXT-1.
000700               05  DP-:X:-LEN-1          PIC 9(5) COMP.
000800               05  DP-:X:-DATA-1         PIC X(32000).
000900           03  DP-:X:-TEXT-2.
001000               05  DP-:X:-LEN-2          PIC 9(5) COMP.
001100               05  DP-:X:-DATA-2         PIC X(32000).
001200           03  FILLER                    PIC X(4).
001300      * **++ viste a tabella di byte, usate per il confronto
001400      * **++ carattere-per-carattere nelle celle DP invece della
001500      * **++ modificazione di riferimento su :X:-DATA-1/2
001600       01  DP-:X:-TEXT-1-ALT REDEFINES DP-:X:-TEXT-1.
001700           03  FILLER                    PIC 9(5) COMP.
001800           03  DP-:X:-BYTE-1             PIC X(1)
001900                                         OCCURS 32000 TIMES.
002000       01  DP-:X:-TEXT-2-ALT REDEFINES DP-:X:-TEXT-2.
002100           03  FILLER                    PIC 9(5) COMP.
002200           03  DP-:X:-BYTE-2             PIC X(1)
002300                                         OCCURS 32000 TIMES.
