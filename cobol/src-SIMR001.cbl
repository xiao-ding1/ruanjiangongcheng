000100      CBL OPT(2)                                                          
000110       IDENTIFICATION DIVISION.                                           
000120       PROGRAM-ID.   SIMR001.                                             
000130       AUTHOR.       ALAIMO.                                              
000140       INSTALLATION. MI2457-PSPS.                                         
000150       DATE-WRITTEN. 03/11/91.                                            
000160       DATE-COMPILED.                                                     
000170       SECURITY.     INTERNAL USE ONLY - EDP DEPARTMENT.                  
000180      *-----------------------------------------------------------        
000190      * SIMR001                                                           
000200      * **++ programma driver per il controllo di similarita' fra         
000210      * **++ due documenti di testo (duplicate-submission check).         
000220      * **++ Legge i tre parametri PARM (originale, sospetto, esit        
000230      * **++ richiama SIMF001 per la lettura/scrittura file e SIMC        
000240      * **++ per il calcolo del punteggio composito, quindi termin        
000250      *-----------------------------------------------------------        
000260      * CHANGE LOG                                                        
000270      *-----------------------------------------------------------        
000280      * 03/11/91 ALA  CR91-0143 PRIMA STESURA - CONFRONTO LETTERE         
000290      *               RECLAMO PER RICERCA DUPLICATI (RIF. REV. LEG        
000300      * 07/22/91 ALA  CR91-0210 AGGIUNTO CONTROLLO FILE VUOTO PRIM        
000310      *               DEL CALCOLO (SEGNALATO DA AUDIT INTERNO)            
000320      * 01/09/92 GRC  CR92-0018 MESSAGGI DI ERRORE DISTINTI PER           
000330      *               CIASCUNO DEI TRE PARAMETRI PARM                     
000340      * 05/14/93 ALA  CR93-0092 ESTESO A DOMANDE DI FIDO (STESSO          
000350      *               ALGORITMO, FILE PIU' LUNGHI)                        
000360      * 11/02/94 MNT  CR94-0155 RETURN-CODE UNIFORMATO CON GLI ALT        
000370      *               UTILITY BATCH DEL DIPARTIMENTO EDP                  
000380      * 08/30/96 RSP  CR96-0071 RIVISTO IL FORMATO DEL MESSAGGIO D        
000390      *               COMPLETAMENTO (PERCENTUALE A 2 DECIMALI)            
000400      * 12/04/98 TDF  Y98-0031 VERIFICA Y2K - NESSUN CAMPO DATA A         
000410      *               DUE CIFRE IN QUESTO PROGRAMMA, NESSUNA MODIF        
000420      * 02/17/99 TDF  Y99-0009 CHIUSURA VERIFICA Y2K DIPARTIMENTAL        
000430      *               FIRMATO OK SENZA MODIFICHE                          
000440      * 06/23/00 GRC  CR00-0044 CENTRO ESITO SPOSTATO SU FILE ANZI        
000450      *               STAMPA, SIM-RESULT-PATH ORA OBBLIGATORIO            
000460      * 04/11/03 MNT  CR03-0027 AGGIUNTA FUNZIONE DI RILEVAZIONE          
000470      *               LINGUA IN SIMC001 (NON SUL PATH PRINCIPALE)         
000480      * 09/19/06 RSP  CR06-0088 CAP DI 500 PAROLE DISTINTE DOCUMEN        
000490      *               COME LIMITE NOTO (VEDERE SIMMCFMT)                  
000500      *-----------------------------------------------------------        
000510       ENVIRONMENT DIVISION.                                              
000520      *                                                                   
000530       CONFIGURATION SECTION.                                             
000540       SOURCE-COMPUTER.    IBM-370.                                       
000550       OBJECT-COMPUTER.    IBM-370.                                       
000560      *
000570      * usata da VALIDATE-PARM-PATHS per riconoscere un percorso
000580      * PARM lasciato tutto a spazi, senza confrontare byte per byte
000590       SPECIAL-NAMES.
000600           CLASS SIM-BLANK-CLASS IS SPACE.
000610      *                                                                   
000620       INPUT-OUTPUT SECTION.                                              
000630       FILE-CONTROL.                                                      
000640      **                                                                  
000650       DATA DIVISION.                                                     
000660      **                                                                  
000670       FILE SECTION.                                                      
000680      **                                                                  
000690       WORKING-STORAGE SECTION.                                           
000700      *                                                                   
000710       01  WK-LITERALS.
000720           03  CC-FILE-PROCESSOR       PIC X(8)  VALUE 'SIMF001'.
000730           03  CC-CALCULATOR           PIC X(8)  VALUE 'SIMC001'.
000740           03  CC-PARM-DELIM           PIC X(1)  VALUE ','.
000750           03  FILLER                  PIC X(4).
000760      *
000770       01  WK-COUNTERS.
000780           03  PARM-FIELD-CTR          PIC 9(1) COMP VALUE ZERO.
000790           03  FILLER                  PIC X(4).
000800      *
000810      * mirror del contatore COMP in formato visualizzabile, usato per
000820      * comporre la diagnostica quando il PARM non ha tre valori
000830       01  WK-COUNTERS-EDIT REDEFINES WK-COUNTERS.
000840           03  PARM-FIELD-CTR-ED       PIC 9(1).
000850           03  FILLER                  PIC X(4).
000860      *
000870      * indice di scansione a se stante: non fa parte di alcun
000880      * gruppo di lavoro, e' usato solo per governare i PERFORM
000890      * VARYING della ripulitura LOW-VALUES sopra PARM e documenti
000900       77  PARM-SCAN-IDX               PIC 9(3) COMP VALUE ZERO.
000910      *
000920       01  WK-PARM-AREA.
000930           03  WK-PARM-TEXT            PIC X(240) VALUE SPACE.
000940           03  FILLER                  PIC X(4).
000950      *
000960      *
000970      * vista a tabella di byte sul PARM, usata da SCRUB-PARM-LOW-VALUES
000980      * per ripulire un PARM arrivato con riempimento binario (LOW-
000990      * VALUES) invece che a spazi, prima dello UNSTRING
001000       01  WK-PARM-AREA-ALT REDEFINES WK-PARM-AREA.
001010           03  WK-PARM-BYTE            PIC X(1) OCCURS 240 TIMES.
001020           03  FILLER                  PIC X(4).
001030       01  WK-DISPLAY-PERCENT          PIC ZZ9.99.                        
001040      *                                                                   
001050       COPY SIMMIO.                                                       
001060      *
001070      * viste a tabella di byte sui buffer documento, usate dal
001080      * controllo di scarto dei file con contenuto binario spurio
001090       01  SIM-ORIGINAL-DOC-ALT REDEFINES SIM-ORIGINAL-DOC.
001100           03  ORIG-TEXT-BYTE          PIC X(1) OCCURS 32000 TIMES.
001110           03  FILLER                  PIC 9(5) COMP.
001120           03  FILLER                  PIC 9(5) COMP.
001130       01  SIM-SUSPECT-DOC-ALT REDEFINES SIM-SUSPECT-DOC.
001140           03  SUSP-TEXT-BYTE          PIC X(1) OCCURS 32000 TIMES.
001150           03  FILLER                  PIC 9(5) COMP.
001160           03  FILLER                  PIC 9(5) COMP.
001170      *                                                                   
001180       COPY SIMMCP.                                                       
001190      *                                                                   
001200       COPY SIMMCR.                                                       
001210      *                                                                   
001220       LOCAL-STORAGE SECTION.                                             
001230       01  LS-SWITCHES.
001240           03  LS-VALIDATION-SWITCH    PIC X(1) VALUE 'N'.
001250               88  VALIDATION-FAILED            VALUE 'Y'.
001260               88  VALIDATION-PASSED            VALUE 'N'.
001270           03  FILLER                  PIC X(4).
001280      *                                                                   
001290       LINKAGE SECTION.                                                   
001300       01  LK-PARM-AREA                PIC X(240).                        
001310      *                                                                   
001320       PROCEDURE DIVISION USING LK-PARM-AREA.                             
001330      *                                                                   
001340       MAIN.
001350           DISPLAY '** SIMR001 - INIZIO'.
001360      *
001370           MOVE ZERO                          TO RETURN-CODE
001380           MOVE ZERO                          TO MR-RESULT
001390           MOVE LK-PARM-AREA                  TO WK-PARM-TEXT
001400           SET VALIDATION-PASSED              TO TRUE.
001410      *
001420           PERFORM SCRUB-PARM-LOW-VALUES
001430              THRU SCRUB-PARM-ONE-BYTE-EXIT.
001440      *
001450           PERFORM SPLIT-PARM-STRING.
001460      *
001470           IF VALIDATION-PASSED
001480              PERFORM VALIDATE-PARM-PATHS
001490           END-IF
001500      *
001510           IF VALIDATION-PASSED
001520              PERFORM CHECK-INPUT-FILES-EXIST
001530                 THRU CHECK-INPUT-FILES-EXIST-EXIT
001540           END-IF
001550      *
001560           IF VALIDATION-PASSED
001570              PERFORM READ-INPUT-DOCUMENTS
001580                 THRU READ-INPUT-DOCUMENTS-EXIT
001590           END-IF
001600      *
001610           IF VALIDATION-PASSED
001620              PERFORM SCRUB-DOCUMENT-LOW-VALUES
001630           END-IF
001640      *
001650           IF VALIDATION-PASSED
001660              PERFORM CHECK-DOCUMENTS-NOT-EMPTY
001670                 THRU CHECK-DOCUMENTS-NOT-EMPTY-EXIT
001680           END-IF
001690      *
001700           IF VALIDATION-PASSED
001710              PERFORM CALCULATE-SIMILARITY
001720           END-IF
001730      *
001740           IF VALIDATION-PASSED
001750              PERFORM WRITE-RESULT-FILE
001760           END-IF
001770      *
001780           IF VALIDATION-PASSED
001790              PERFORM SHOW-COMPLETION
001800           END-IF
001810      *
001820           DISPLAY '** SIMR001 - FINE'.
001830      *
001840           GOBACK.
001850      *
001860      * il PARM proveniente da JCL puo' arrivare riempito a LOW-
001870      * VALUES anziche' a spazi quando il chiamante e' uno step CALL
001880      * anziche' un vero EXEC PGM; senza questa pulizia lo UNSTRING
001890      * successivo tratta i byte binari come parte del terzo percorso
001900      *
001910       SCRUB-PARM-LOW-VALUES.
001920           PERFORM SCRUB-PARM-ONE-BYTE
001930              THRU SCRUB-PARM-ONE-BYTE-EXIT
001940              VARYING PARM-SCAN-IDX FROM 1 BY 1
001950              UNTIL PARM-SCAN-IDX GREATER THAN 240.
001960      *
001970       SCRUB-PARM-ONE-BYTE.
001980           IF WK-PARM-BYTE (PARM-SCAN-IDX) EQUAL LOW-VALUES
001990              MOVE SPACE              TO WK-PARM-BYTE (PARM-SCAN-IDX)
002000           END-IF.
002010      *
002020       SCRUB-PARM-ONE-BYTE-EXIT.
002030           EXIT.
002040      *
002050       SPLIT-PARM-STRING.                                                 
002060           MOVE ZERO                          TO PARM-FIELD-CTR           
002070           MOVE SPACE                         TO SIM-ORIGINAL-PATH        
002080                                                  SIM-SUSPECT-PATH        
002090                                                  SIM-RESULT-PATH         

002100           UNSTRING WK-PARM-TEXT DELIMITED BY CC-PARM-DELIM               
002110              INTO SIM-ORIGINAL-PATH                                      
002120                   SIM-SUSPECT-PATH                                       
002130                   SIM-RESULT-PATH                                        
002140              TALLYING IN PARM-FIELD-CTR                                  
002150           END-UNSTRING.                                                  

002160           IF PARM-FIELD-CTR NOT EQUAL 3                                  
002170              PERFORM RAISE-PARM-COUNT-ERROR                              
002180           END-IF.                                                        

002190      *                                                                   
002200       VALIDATE-PARM-PATHS.                                               
002210           IF SIM-ORIGINAL-PATH IS SIM-BLANK-CLASS                               
002220              PERFORM RAISE-BLANK-PATH-ERROR                              
002230              MOVE 'ORIGINAL'                 TO MR-POSITION              
002240           END-IF                                                         

002250           IF VALIDATION-PASSED                                           
002260              IF SIM-SUSPECT-PATH IS SIM-BLANK-CLASS                             
002270                 PERFORM RAISE-BLANK-PATH-ERROR                           
002280                 MOVE 'SUSPECT'               TO MR-POSITION              
002290              END-IF                                                      
002300           END-IF                                                         

002310           IF VALIDATION-PASSED                                           
002320              IF SIM-RESULT-PATH IS SIM-BLANK-CLASS                              
002330                 PERFORM RAISE-BLANK-PATH-ERROR                           
002340                 MOVE 'RESULT'                TO MR-POSITION              
002350              END-IF                                                      
002360           END-IF.                                                        

002370      *                                                                   
002380       CHECK-INPUT-FILES-EXIST.                                           
002390           SET FC-FILE-EXISTS                 TO TRUE                     
002400           SET WHICH-ORIGINAL                 TO TRUE                     
002410           CALL CC-FILE-PROCESSOR USING SIM-CONTROL-PARMS                 
002420                                         SIM-DOCUMENT-IO                  
002430                                         MR                               
002440                    ON EXCEPTION PERFORM RAISE-CALL-ERROR                 
002450                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT                
002460           END-CALL                                                       

002470           IF NOT VALIDATION-PASSED                                       
002480              GO TO CHECK-INPUT-FILES-EXIST-EXIT                          
002490           END-IF                                                         

002500           SET WHICH-SUSPECT                  TO TRUE                     
002510           CALL CC-FILE-PROCESSOR USING SIM-CONTROL-PARMS                 
002520                                         SIM-DOCUMENT-IO                  
002530                                         MR                               
002540                    ON EXCEPTION PERFORM RAISE-CALL-ERROR                 
002550                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT                
002560           END-CALL.                                                      

002570       CHECK-INPUT-FILES-EXIST-EXIT.                                      
002580           EXIT.                                                          

002590      *                                                                   
002600       READ-INPUT-DOCUMENTS.                                              
002610           SET FC-FILE-READ                   TO TRUE                     
002620           SET WHICH-ORIGINAL                 TO TRUE                     
002630           CALL CC-FILE-PROCESSOR USING SIM-CONTROL-PARMS                 
002640                                         SIM-DOCUMENT-IO                  
002650                                         MR                               
002660                    ON EXCEPTION PERFORM RAISE-CALL-ERROR                 
002670                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT                
002680           END-CALL                                                       

002690           IF NOT VALIDATION-PASSED                                       
002700              GO TO READ-INPUT-DOCUMENTS-EXIT                             
002710           END-IF                                                         

002720           SET WHICH-SUSPECT                  TO TRUE                     
002730           CALL CC-FILE-PROCESSOR USING SIM-CONTROL-PARMS                 
002740                                         SIM-DOCUMENT-IO                  
002750                                         MR                               
002760                    ON EXCEPTION PERFORM RAISE-CALL-ERROR                 
002770                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT                
002780           END-CALL.                                                      

002790       READ-INPUT-DOCUMENTS-EXIT.                                         
002800           EXIT.                                                          
002810      *
002820      * i file di testo possono arrivare con riempimento binario
002830      * residuo oltre l'ultimo byte significativo (blocchi a lunghezza
002840      * fissa sul lato mittente); si sostituiscono con spazi prima del
002850      * controllo di documento vuoto e del calcolo di similarita'
002860       SCRUB-DOCUMENT-LOW-VALUES.
002870           IF ORIG-TEXT-LENGTH GREATER THAN ZERO
002880              PERFORM SCRUB-ORIG-ONE-BYTE
002890                 THRU SCRUB-ORIG-ONE-BYTE-EXIT
002900                 VARYING PARM-SCAN-IDX FROM 1 BY 1
002910                 UNTIL PARM-SCAN-IDX GREATER THAN ORIG-TEXT-LENGTH
002920           END-IF

002930           IF SUSP-TEXT-LENGTH GREATER THAN ZERO
002940              PERFORM SCRUB-SUSP-ONE-BYTE
002950                 THRU SCRUB-SUSP-ONE-BYTE-EXIT
002960                 VARYING PARM-SCAN-IDX FROM 1 BY 1
002970                 UNTIL PARM-SCAN-IDX GREATER THAN SUSP-TEXT-LENGTH
002980           END-IF.
002990      *
003000       SCRUB-ORIG-ONE-BYTE.
003010           IF ORIG-TEXT-BYTE (PARM-SCAN-IDX) EQUAL LOW-VALUES
003020              MOVE SPACE           TO ORIG-TEXT-BYTE (PARM-SCAN-IDX)
003030           END-IF.
003040      *
003050       SCRUB-ORIG-ONE-BYTE-EXIT.
003060           EXIT.
003070      *
003080       SCRUB-SUSP-ONE-BYTE.
003090           IF SUSP-TEXT-BYTE (PARM-SCAN-IDX) EQUAL LOW-VALUES
003100              MOVE SPACE           TO SUSP-TEXT-BYTE (PARM-SCAN-IDX)
003110           END-IF.
003120      *
003130       SCRUB-SUSP-ONE-BYTE-EXIT.
003140           EXIT.
003150      *

003160      *                                                                   
003170      * il file puo' contenere solo righe bianche pur avendo una
003180      * ORIG/SUSP-TEXT-LENGTH diversa da zero (gli spazi separatori
003190      * fra le righe in SIMF001 la fanno crescere comunque); il test
003200      * si basa quindi su ORIG/SUSP-REAL-LENGTH, che conta solo i
003210      * byte di contenuto vero e proprio
003220      *                                                                   
003230       CHECK-DOCUMENTS-NOT-EMPTY.                                         
003240           IF ORIG-REAL-LENGTH EQUAL ZERO                                 
003250              PERFORM RAISE-EMPTY-FILE-ERROR                              
003260              MOVE 'ORIGINAL'                 TO MR-POSITION              
003270           END-IF                                                         

003280           IF VALIDATION-PASSED                                           
003290              IF SUSP-REAL-LENGTH EQUAL ZERO                              
003300                 PERFORM RAISE-EMPTY-FILE-ERROR                           
003310                 MOVE 'SUSPECT'               TO MR-POSITION              
003320              END-IF                                                      
003330           END-IF.                                                        

003340       CHECK-DOCUMENTS-NOT-EMPTY-EXIT.                                    
003350           EXIT.                                                          

003360      *                                                                   
003370       CALCULATE-SIMILARITY.                                              
003380           SET FC-FULL-COMPUTE                TO TRUE                     
003390           CALL CC-CALCULATOR USING SIM-CONTROL-PARMS                     
003400                                     SIM-DOCUMENT-IO                      
003410                                     MR                                   
003420                    ON EXCEPTION PERFORM RAISE-CALL-ERROR                 
003430                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT                
003440           END-CALL.                                                      

003450      *                                                                   
003460       WRITE-RESULT-FILE.                                                 
003470           SET FC-FILE-WRITE                  TO TRUE                     
003480           SET WHICH-RESULT                   TO TRUE                     
003490           CALL CC-FILE-PROCESSOR USING SIM-CONTROL-PARMS                 
003500                                         SIM-DOCUMENT-IO                  
003510                                         MR                               
003520                    ON EXCEPTION PERFORM RAISE-CALL-ERROR                 
003530                NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT                
003540           END-CALL.                                                      

003550      *                                                                   
003560       SHOW-COMPLETION.                                                   
003570           COMPUTE WK-DISPLAY-PERCENT ROUNDED
003580               = MR-RESULT-SCORE * 100.
003590           DISPLAY 'SIMILARITA RILEVATA: ' WK-DISPLAY-PERCENT '%'.

003600      *                                                                   
003610      * --- INPUT ERRORS ---                                              
003620       RAISE-PARM-COUNT-ERROR.
003630           SET VALIDATION-FAILED              TO TRUE
003640           MOVE 30                            TO MR-RESULT
003650           MOVE 12                            TO RETURN-CODE
003660           MOVE 'PARM RICHIEDE ESATTAMENTE TRE VALORI'
003670                                               TO MR-DESCRIPTION
003680           STRING 'TROVATI CAMPI=' PARM-FIELD-CTR-ED
003690                                    DELIMITED BY SIZE
003700                                    INTO MR-POSITION
003710           DISPLAY 'ERRORE - ' MR-DESCRIPTION ' - ' MR-POSITION.

003720      *                                                                   
003730       RAISE-BLANK-PATH-ERROR.                                            
003740           SET VALIDATION-FAILED              TO TRUE                     
003750           MOVE 31                            TO MR-RESULT                
003760           MOVE 12                            TO RETURN-CODE              
003770           MOVE 'PERCORSO FILE MANCANTE O VUOTO'                          
003780                                               TO MR-DESCRIPTION          
003790           DISPLAY 'ERRORE - ' MR-DESCRIPTION ' - ' MR-POSITION.

003800      *                                                                   
003810       RAISE-EMPTY-FILE-ERROR.                                            
003820           SET VALIDATION-FAILED              TO TRUE                     
003830           MOVE 32                            TO MR-RESULT                
003840           MOVE 8                             TO RETURN-CODE              
003850           MOVE 'IL FILE E'' VUOTO'           TO MR-DESCRIPTION           
003860           DISPLAY 'ERRORE - ' MR-DESCRIPTION ' - ' MR-POSITION.

003870      *                                                                   
003880      * --- RUNTIME ERRORS ---                                            
003890       RAISE-CALL-ERROR.                                                  
003900           SET VALIDATION-FAILED              TO TRUE                     
003910           MOVE 33                            TO MR-RESULT                
003920           MOVE 16                            TO RETURN-CODE              
003930           MOVE 'CALL FALLITA CON ECCEZIONE RUNTIME'                      
003940                                               TO MR-DESCRIPTION          
003950           DISPLAY 'ERRORE - ' MR-DESCRIPTION.                            

003960      *                                                                   
003970       CHECK-CALL-RESULT.                                                 
003980           IF MR-RESULT NOT EQUAL ZERO                                    
003990              SET VALIDATION-FAILED           TO TRUE                     
004000              MOVE 4                          TO RETURN-CODE              
004010              DISPLAY 'ERRORE - ' MR-DESCRIPTION ' - ' MR-POSITION
004020           END-IF.                                                        
